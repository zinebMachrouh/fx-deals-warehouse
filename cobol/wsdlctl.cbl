000100      *===========================================================
000200      *  WSDLCTL.CBL  -  SHARED WORKING STORAGE
000300      *  RELATIVE KEY FOR DEAL-CONTROL-FILE.  DEAL-CONTROL-FILE
000400      *  HOLDS EXACTLY ONE RECORD (KEY OF 1) CARRYING THE LAST
000500      *  SURROGATE SEQUENCE NUMBER HANDED OUT TO DEAL-MASTER-FILE,
000600      *  THE SAME WAY SLCONTRL.CBL/FDCONTRL.CBL HAND OUT THE NEXT
000700      *  VOUCHER NUMBER ON THE VOUCHER SYSTEM.
000800      *===========================================================
000900       77  DEAL-CONTROL-SEQ           PIC 9(01) COMP VALUE 1.
