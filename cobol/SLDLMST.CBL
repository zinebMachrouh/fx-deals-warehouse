000100      *===========================================================
000200      *  SLDLMST.CBL  -  SELECT CLAUSE FOR THE DEAL MASTER FILE
000300      *  ADDRESSED BY A SURROGATE 1-UP SEQUENCE NUMBER SINCE
000400      *  DEAL-ID (X(20)) IS NOT SOMETHING THIS SHOP'S SUPPORTED
000500      *  FILE ORGANIZATIONS KEY DIRECTLY ON - SEE DEAL-CONTROL-FILE
000600      *  (SLDLCTL.CBL) FOR HOW THE NEXT SEQUENCE NUMBER IS HANDED
000700      *  OUT, THE SAME WAY THE VOUCHER SYSTEM'S CONTROL-FILE HANDS
000800      *  OUT THE NEXT VOUCHER NUMBER.
000900      *===========================================================
001000           SELECT DEAL-MASTER-FILE ASSIGN TO "DEAL-MASTER"
001100                  ORGANIZATION IS RELATIVE
001200                  ACCESS MODE IS DYNAMIC
001300                  RELATIVE KEY IS DEAL-MASTER-SEQ.
