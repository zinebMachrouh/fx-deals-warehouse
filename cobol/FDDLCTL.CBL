000100      *===========================================================
000200      *  FDDLCTL.CBL  -  RECORD LAYOUT FOR THE DEAL CONTROL FILE
000300      *===========================================================
000400       FD  DEAL-CONTROL-FILE
000500           LABEL RECORDS ARE STANDARD.
000600
000700       01  DEAL-CONTROL-RECORD.
000800           05  DEAL-CONTROL-KEY          PIC 9(01).
000900           05  DEAL-CONTROL-LAST-SEQ     PIC 9(08) COMP.
001000           05  FILLER                    PIC X(20).
