000100      *===========================================================
000200      *  FDDLMST.CBL  -  RECORD LAYOUT FOR THE DEAL MASTER FILE
000300      *  ONE RECORD PER DEAL COMMITTED BY THE IMPORT PROGRAMS.
000400      *  DEAL-AMOUNT IS KEPT PACKED, 6 DECIMAL PLACES, SIGNED -
000500      *  NO ROUNDING OR CONVERSION IS EVER APPLIED TO IT.
000600      *===========================================================
000700       FD  DEAL-MASTER-FILE
000800           LABEL RECORDS ARE STANDARD.
000900
001000       01  DEAL-RECORD.
001100           05  DEAL-ID                   PIC X(20).
001200           05  FROM-CURRENCY             PIC X(03).
001300           05  TO-CURRENCY               PIC X(03).
001400           05  DEAL-TIMESTAMP            PIC X(19).
001500           05  DEAL-AMOUNT               PIC S9(15)V9(06) COMP-3.
001600           05  FILLER                    PIC X(10).
