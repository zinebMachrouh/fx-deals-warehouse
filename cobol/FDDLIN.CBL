000100      *===========================================================
000200      *  FDDLIN.CBL  -  RECORD LAYOUT FOR THE INBOUND DEAL BLOTTER
000300      *  ONE LINE PER DEAL, PIPE-DELIMITED:
000400      *     DEAL-ID|FROM-CCY|TO-CCY|DEAL-TIMESTAMP|DEAL-AMOUNT
000500      *  UNSTRUNG INTO DEAL-REQUEST (SEE WSDLREQ.CBL) BEFORE USE.
000600      *===========================================================
000700       FD  DEAL-IN-FILE
000800           LABEL RECORDS ARE STANDARD.
000900
001000       01  DEAL-IN-RECORD.
001100           05  DEAL-IN-TEXT              PIC X(132).
001200           05  FILLER                    PIC X(01).
