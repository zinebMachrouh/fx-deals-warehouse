000100      *===========================================================
000200      *  FX-DEAL-IMPORT.COB
000300      *===========================================================
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     fx-deal-import.
000600       AUTHOR.         R. HENSLEY.
000700       INSTALLATION.   MIDLAND TRUST BANK - FX BACK OFFICE.
000800       DATE-WRITTEN.   03/21/1987.
000900       DATE-COMPILED.
001000       SECURITY.       COMPANY CONFIDENTIAL - FX OPERATIONS ONLY.
001100      *---------------------------------------------------------
001200      *  READS ONE PIPE-DELIMITED BLOTTER LINE FROM DEAL-IN,
001300      *  RUNS IT THROUGH EVERY BUSINESS RULE, AND EITHER
001400      *  COMMITS IT TO DEAL-MASTER OR WRITES ONE REJECTED-DEAL
001500      *  ENTRY CARRYING ALL OF THE MESSAGES THAT FIRED.
001600      *---------------------------------------------------------
001700      *  CHANGE LOG
001800      *  ---------------------------------------------------------
001900      *  03/21/87  RH    ORIGINAL PROGRAM WRITTEN FOR PILOT DESK.       CR00200 
002000      *  06/30/87  RH    ADDED CURRENCY TABLE, WAS HARD-CODED IF.       CR00201 
002100      *  02/06/90  T.OB  SPLIT OUT OF THE OLD MENU PROGRAM - FX-114.    CR00202 
002200      *  09/25/91  T.OB  SCIENTIFIC NOTATION ACCEPTED PER FX-140.       CR00203 
002300      *  04/02/92  T.OB  DUPLICATE CHECK NOW SCANS DEAL-MASTER          CR00204 
002400      *                  DIRECTLY, CONTROL FILE ONLY HOLDS SEQ.
002500      *  06/03/93  MSZ   LEAP-YEAR CHECK ADDED - REQ FX-201.            CR00205 
002600      *  01/17/96  MSZ   REWORDED DUPLICATE-ID MESSAGE TEXT.            CR00206 
002700      *  08/08/97  T.OB  ADDED SECURITY PARAGRAPH PER DP STANDARDS.     CR00207 
002800      *  12/02/98  MSZ   Y2K REVIEW - DEAL-YEAR IS ALREADY 4-DIGIT.     CR00208 
002900      *  01/11/99  MSZ   Y2K SIGN-OFF LOGGED - REQ FX-Y2K-004.          CR00209 
003000      *  07/22/00  RDP   ISO CURRENCY TABLE REFRESHED - REQ FX-233.     CR00210 
003100      *  04/14/03  RDP   TIGHTENED AMOUNT SIGN GRAMMAR - REQ FX-250.    CR00211 
003200      *  ---------------------------------------------------------
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900
004000           COPY "SLDLIN.CBL".
004100           COPY "SLDLMST.CBL".
004200           COPY "SLDLCTL.CBL".
004300           COPY "SLDLREJ.CBL".
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700
004800           COPY "FDDLIN.CBL".
004900           COPY "FDDLMST.CBL".
005000           COPY "FDDLCTL.CBL".
005100           COPY "FDDLREJ.CBL".
005200
005300       WORKING-STORAGE SECTION.
005400
005500           COPY "wsdlban.cbl".
005600           COPY "wsdlreq.cbl".
005700           COPY "wsdlctl.cbl".
005800           COPY "wsdlval.cbl".
005900
006000       77  W-END-OF-FILE             PIC X VALUE "N".
006100           88  END-OF-DEAL-IN                VALUE "Y".
006200
006300       77  W-DEAL-COMMITTED          PIC X VALUE "N".
006400           88  DEAL-WAS-COMMITTED             VALUE "Y".
006500
006600       PROCEDURE DIVISION.
006700
006800       0010-MAIN-LOGIC.
006900           PERFORM 0120-STAMP-RUN-DATE-TIME THRU
007000                   0120-STAMP-RUN-DATE-TIME-EXIT.
007100           PERFORM 0100-CLEAR-SCREEN THRU 0100-CLEAR-SCREEN-EXIT.
007200           PERFORM 2000-OPEN-FILES THRU 2000-OPEN-FILES-EXIT.
007300           PERFORM 2100-LOAD-CONTROL-COUNTERS THRU
007400                   2100-LOAD-CONTROL-COUNTERS-EXIT.
007500           PERFORM 2200-READ-ONE-DEAL-LINE THRU
007600                   2200-READ-ONE-DEAL-LINE-EXIT.
007700           IF NOT END-OF-DEAL-IN
007800               PERFORM 3000-PROCESS-ONE-DEAL THRU
007900                       3000-PROCESS-ONE-DEAL-EXIT.
008000           PERFORM 2900-CLOSE-FILES THRU 2900-CLOSE-FILES-EXIT.
008100           DISPLAY "<ENTER> TO RETURN TO MENU".
008200           ACCEPT OPERATOR-REPLY.
008300           STOP RUN.
008400       0010-MAIN-LOGIC-EXIT.
008500           EXIT.
008600
008700       2000-OPEN-FILES.
008800           OPEN INPUT DEAL-IN-FILE.
008900           OPEN I-O DEAL-MASTER-FILE.
009000           OPEN I-O DEAL-CONTROL-FILE.
009100           OPEN OUTPUT REJECTED-OUT-FILE.
009200       2000-OPEN-FILES-EXIT.
009300           EXIT.
009400
009500       2100-LOAD-CONTROL-COUNTERS.
009600           MOVE 1 TO DEAL-CONTROL-SEQ.
009700           READ DEAL-CONTROL-FILE
009800               INVALID KEY
009900                   MOVE ZERO TO DEAL-CONTROL-LAST-SEQ
010000                   WRITE DEAL-CONTROL-RECORD.
010100           MOVE DEAL-CONTROL-LAST-SEQ TO DEAL-MASTER-LAST-SEQ.
010200       2100-LOAD-CONTROL-COUNTERS-EXIT.
010300           EXIT.
010400
010500       2200-READ-ONE-DEAL-LINE.
010600           READ DEAL-IN-FILE
010700               AT END
010800                   MOVE "Y" TO W-END-OF-FILE.
010900       2200-READ-ONE-DEAL-LINE-EXIT.
011000           EXIT.
011100
011200       2900-CLOSE-FILES.
011300           CLOSE DEAL-IN-FILE DEAL-MASTER-FILE
011400                 DEAL-CONTROL-FILE REJECTED-OUT-FILE.
011500       2900-CLOSE-FILES-EXIT.
011600           EXIT.
011700
011800      *----------------------------------------------------------
011900      *  3000-PROCESS-ONE-DEAL RUNS THE MAPPER, THE VALIDATOR,
012000      *  AND THEN EITHER PLDLNEW.CBL'S COMMIT OR A REJECTED-DEAL
012100      *  WRITE - STEPS 2 THROUGH 4 OF THE SINGLE-DEAL-IMPORT RUN.
012200      *----------------------------------------------------------
012400       3000-PROCESS-ONE-DEAL.
012500           PERFORM 0650-UNSTRING-DEAL-LINE THRU
012600                   0650-UNSTRING-DEAL-LINE-EXIT.
012700           PERFORM 1000-VALIDATE-DEAL-REQUEST THRU
012800                   1000-VALIDATE-DEAL-REQUEST-EXIT.
012900           MOVE "N" TO W-DEAL-COMMITTED.
013000           IF DEAL-IS-VALID
013100      *        RULES 6 AND 7 ALREADY RAN THE MAPPER PARSE AS PART
013200      *        OF THE FORMAT CHECK, SO DEAL-TIMESTAMP-PARTS AND
013300      *        AMT-UNSIGNED-VALUE ARE ALREADY POPULATED HERE.
013400               PERFORM 0500-ADD-NEW-DEAL THRU 0500-ADD-NEW-DEAL-EXIT
013500               MOVE "Y" TO W-DEAL-COMMITTED
013600           ELSE
013700               WRITE REJECTED-DEAL.
013800           IF DEAL-WAS-COMMITTED
013900               DISPLAY "DEAL " DEAL-ID OF DEAL-REQUEST " COMMITTED."
014000           ELSE
014100               DISPLAY "DEAL " DEAL-ID OF DEAL-REQUEST " REJECTED - "
014200                       "SEE REJECTED-OUT."
014300       3000-PROCESS-ONE-DEAL-EXIT.
014400           EXIT.
014500
014600           COPY "PLGENERAL.CBL".
014700           COPY "PLDLMAP.CBL".
014800           COPY "PLDLFND.CBL".
014900           COPY "PLDLNEW.CBL".
015000           COPY "PLDLVAL.CBL".
015100
015200
