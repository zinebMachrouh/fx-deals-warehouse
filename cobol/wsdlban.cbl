000100      *===========================================================
000200      *  WSDLBAN.CBL  -  SHARED WORKING STORAGE
000300      *  RUN-DATE / RUN-TIME BANNER, COPIED BY EVERY FX DEAL
000400      *  IMPORT PROGRAM SO EACH CONSOLE RUN STAMPS ITS OWN
000500      *  DATE/TIME AT START-UP, THE WAY OPERATIONS EXPECTS ON
000600      *  ANY OVERNIGHT BATCH SUBMISSION.
000700      *===========================================================
000800       01  RUN-DATE-CCYYMMDD          PIC 9(08).
000900       01  RUN-DATE-BREAKDOWN REDEFINES RUN-DATE-CCYYMMDD.
001000           05  RUN-DATE-CCYY          PIC 9(04).
001100           05  RUN-DATE-MM            PIC 9(02).
001200           05  RUN-DATE-DD            PIC 9(02).
001300
001400       01  RUN-TIME-HHMMSSHH          PIC 9(08).
001500       01  RUN-TIME-BREAKDOWN REDEFINES RUN-TIME-HHMMSSHH.
001600           05  RUN-TIME-HH            PIC 9(02).
001700           05  RUN-TIME-MM            PIC 9(02).
001800           05  RUN-TIME-SS            PIC 9(02).
001900           05  FILLER                    PIC 9(02).
002000
002100       01  RUN-BANNER-LINE.
002200           05  FILLER                    PIC X(10) VALUE "RUN DATE: ".
002300           05  BANNER-MM              PIC 99.
002400           05  FILLER                    PIC X(01) VALUE "/".
002500           05  BANNER-DD              PIC 99.
002600           05  FILLER                    PIC X(01) VALUE "/".
002700           05  BANNER-CCYY            PIC 9(04).
002800           05  FILLER                    PIC X(05) VALUE "  AT ".
002900           05  BANNER-HH              PIC 99.
003000           05  FILLER                    PIC X(01) VALUE ":".
003100           05  BANNER-MI              PIC 99.
003200           05  FILLER                    PIC X(01) VALUE ":".
003300           05  BANNER-SS              PIC 99.
003400           05  FILLER                    PIC X(29) VALUE SPACES.
003500
003600       77  OPERATOR-REPLY             PIC X(01) VALUE SPACE.
