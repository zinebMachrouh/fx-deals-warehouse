000100      *===========================================================
000200      *  WSDLVAL.CBL  -  SHARED WORKING STORAGE
000300      *  SWITCHES, MESSAGE TEXT, AND LOOK-UP TABLES USED BY
000400      *  PLDLVAL.CBL WHEN IT VALIDATES A DEAL-REQUEST AGAINST
000500      *  EVERY BUSINESS RULE.
000600      *===========================================================
000700       01  VALIDATION-SWITCHES.
000800           05  W-VALID-DEAL          PIC X VALUE "Y".
000900               88  DEAL-IS-VALID              VALUE "Y".
001000               88  DEAL-IS-INVALID             VALUE "N".
001100           05  MSG-COUNT              PIC 9(01) COMP VALUE ZERO.
001200           05  W-AMOUNT-NUMERIC      PIC X VALUE "N".
001300               88  AMOUNT-IS-NUMERIC          VALUE "Y".
001400           05  W-TIMESTAMP-VALID     PIC X VALUE "N".
001500               88  TIMESTAMP-IS-VALID         VALUE "Y".
001600           05  W-FROM-CCY-VALID      PIC X VALUE "N".
001700               88  FROM-CCY-IS-VALID          VALUE "Y".
001800           05  W-TO-CCY-VALID        PIC X VALUE "N".
001900               88  TO-CCY-IS-VALID             VALUE "Y".
002000           05  W-DEAL-DUPLICATE      PIC X VALUE "N".
002100               88  DEAL-ID-IS-DUPLICATE       VALUE "Y".
002200           05  FILLER                    PIC X(10).
002300
002400      *----------------------------------------------------------
002500      *  FIXED VALIDATION MESSAGE TEXT - BUSINESS RULES 1 - 11.
002600      *  RULE 12 (DUPLICATE ID) IS BUILT AT RUN TIME - SEE
002700      *  DUPLICATE-MESSAGE BELOW.
002800      *----------------------------------------------------------
002900       01  VALIDATION-MESSAGES.
002950           05  FILLER                    PIC X(01) VALUE SPACE.
003000           05  MSG-DEAL-ID-REQUIRED   PIC X(60) VALUE
003100               "Deal Id is required".
003200           05  MSG-FROM-CCY-REQUIRED  PIC X(60) VALUE
003300               "From currency is required".
003400           05  MSG-TO-CCY-REQUIRED    PIC X(60) VALUE
003500               "To currency is required".
003600           05  MSG-TIMESTAMP-REQUIRED PIC X(60) VALUE
003700               "Deal timestamp is required".
003800           05  MSG-AMOUNT-REQUIRED    PIC X(60) VALUE
003900               "Deal amount is required".
004000           05  MSG-TIMESTAMP-FORMAT   PIC X(60) VALUE
004100               "Invalid deal timestamp format, should be yyyy-MM-dd HH:mm:ss".
004200           05  MSG-AMOUNT-NOT-NUMERIC PIC X(60) VALUE
004300               "Deal amount must be a valid decimal number".
004400           05  MSG-AMOUNT-NOT-POSITIVE PIC X(60) VALUE
004500               "Deal amount must be a positive number".
004600           05  MSG-FROM-CCY-INVALID   PIC X(60) VALUE
004700               "From currency must be a valid ISO currency".
004800           05  MSG-TO-CCY-INVALID     PIC X(60) VALUE
004900               "To currency must be a valid ISO currency".
005000           05  MSG-CCY-NOT-DISTINCT   PIC X(60) VALUE
005100               "From currency and To currency must be different".
005200
005300       77  DUP-MSG-PREFIX             PIC X(13) VALUE
005400               "Deal with id ".
005500       77  DUP-MSG-SUFFIX             PIC X(16) VALUE
005600               " already exists".
005700
005800       77  CURRENT-MSG                PIC X(60).
005900
006000      *----------------------------------------------------------
006100      *  ISO 4217 CURRENCY CODE TABLE - CURRENTLY-RECOGNIZED
006200      *  3-LETTER CODES, HELD IN ASCENDING SEQUENCE SO
006300      *  RULE-9/RULE-10 CAN SEARCH ALL AGAINST IT.  BUILT AS A
006400      *  SERIES OF FILLERS (SHOP HABIT FOR HARD-CODED TABLES)
006500      *  THEN REDEFINED AS AN OCCURS TABLE.
006600      *----------------------------------------------------------
006700       01  CCY-CODE-LIST.
006800           05  FILLER  PIC X(60) VALUE
006900               "AEDAFNALLAMDANGAOAARSAUDAWGAZNBAMBBDBDTBGNBHDBIFBMDBNDBOBBRL".
007000           05  FILLER  PIC X(60) VALUE
007100               "BSDBTNBWPBYNBZDCADCDFCHFCLPCNYCOPCRCCUPCVECZKDJFDKKDOPDZDEGP".
007200           05  FILLER  PIC X(60) VALUE
007300               "ERNETBEURFJDFKPGBPGELGHSGIPGMDGNFGTQGYDHKDHNLHRKHTGHUFIDRILS".
007400           05  FILLER  PIC X(60) VALUE
007500               "INRIQDIRRISKJMDJODJPYKESKGSKHRKMFKPWKRWKWDKYDKZTLAKLBPLKRLRD".
007600           05  FILLER  PIC X(60) VALUE
007700               "LSLLYDMADMDLMGAMKDMMKMNTMOPMRUMURMVRMWKMXNMYRMZNNADNGNNIONOK".
007800           05  FILLER  PIC X(60) VALUE
007900               "NPRNZDOMRPABPENPGKPHPPKRPLNPYGQARRONRSDRUBRWFSARSBDSCRSDGSEK".
008000           05  FILLER  PIC X(60) VALUE
008100               "SGDSHPSLESLLSOSSRDSSPSTNSYPSZLTHBTJSTMTTNDTOPTRYTTDTWDTZSUAH".
008200           05  FILLER  PIC X(48) VALUE
008300               "UGXUSDUYUUZSVESVNDVUVWSTXAFXCDXOFXPFYERZARZMWZWL".
008400
008500       01  CCY-CODE-TABLE REDEFINES CCY-CODE-LIST.
008600           05  CCY-CODE-ENTRY OCCURS 156 TIMES
008700                       ASCENDING KEY IS CCY-CODE-ENTRY
008800                       INDEXED BY CCY-IDX
008900                                  PIC X(03).
009000
009100      *----------------------------------------------------------
009200      *  DAYS-IN-MONTH TABLE, USED TO RANGE-CHECK DEAL-DAY ONCE
009300      *  DEAL-MONTH AND (FOR FEBRUARY) LEAP-YEAR STATUS ARE KNOWN.
009400      *----------------------------------------------------------
009500       01  DAYS-IN-MONTH-LIST         PIC X(24) VALUE
009600               "312831303130313130313031".
009700
009800       01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIST.
009900           05  DAYS-IN-MONTH OCCURS 12 TIMES
010000                                 PIC 9(02).
010100
010200      *----------------------------------------------------------
010300      *  LEAP-YEAR WORK AREA - SAME DIVIDE/REMAINDER TECHNIQUE
010400      *  WSDATE.CBL USES TO SPOT A LEAP YEAR.
010500      *----------------------------------------------------------
010600       01  LEAP-YEAR-WORK.
010700           05  W-LEAP-YEAR           PIC X VALUE "N".
010800               88  YEAR-IS-LEAP               VALUE "Y".
010900           05  LEAP-REMAINDER-4       PIC 999.
011000           05  LEAP-REMAINDER-100     PIC 999.
011100           05  LEAP-REMAINDER-400     PIC 999.
011200           05  LEAP-QUOTIENT          PIC 9(06).
011300           05  FILLER                    PIC X(05).
011400
011500      *----------------------------------------------------------
011600      *  DEAL-AMOUNT FORMAT SCAN WORK AREA - RULE 7/8.
011700      *  AMOUNT-FIRST-CHAR REDEFINES THE COPY OF THE TEXT SO
011800      *  THE LEADING SIGN CAN BE TESTED WITHOUT REFERENCE
011900      *  MODIFICATION OF THE FIELD BEING SCANNED.
012000      *----------------------------------------------------------
012100       01  AMOUNT-SCAN-COPY           PIC X(18).
012200       01  AMOUNT-SCAN-VIEW REDEFINES AMOUNT-SCAN-COPY.
012300           05  AMOUNT-FIRST-CHAR      PIC X(01).
012400           05  FILLER                    PIC X(17).
012500
012600       01  AMOUNT-SCAN-SWITCHES.
012700           05  AMT-SUB                PIC 9(02) COMP.
012800           05  AMT-LEN                PIC 9(02) COMP.
012900           05  AMT-CHAR               PIC X(01).
013000           05  AMT-DIGIT               PIC 9(01).
013100           05  W-AMT-SEEN-SIGN       PIC X VALUE "N".
013200           05  W-AMT-SEEN-INT-DGT    PIC X VALUE "N".
013300               88  AMT-SEEN-INT-DIGIT         VALUE "Y".
013400           05  W-AMT-SEEN-POINT      PIC X VALUE "N".
013500               88  AMT-SEEN-POINT             VALUE "Y".
013600           05  W-AMT-SEEN-FRC-DGT    PIC X VALUE "N".
013700               88  AMT-SEEN-FRAC-DIGIT        VALUE "Y".
013800           05  W-AMT-SEEN-E          PIC X VALUE "N".
013900               88  AMT-SEEN-E                 VALUE "Y".
014000           05  W-AMT-SEEN-EXP-SGN    PIC X VALUE "N".
014100           05  W-AMT-SEEN-EXP-DGT    PIC X VALUE "N".
014200               88  AMT-SEEN-EXP-DIGIT         VALUE "Y".
014300           05  W-AMT-BAD-CHAR        PIC X VALUE "N".
014400               88  AMT-BAD-CHAR-FOUND         VALUE "Y".
014500           05  FILLER                    PIC X(08).
014600
014700       01  AMOUNT-VALUE-WORK.
014800           05  W-AMT-NEGATIVE        PIC X VALUE "N".
014900               88  AMT-VALUE-NEGATIVE         VALUE "Y".
015000           05  AMT-INT-ACCUM          PIC S9(15) COMP-3 VALUE ZERO.
015100           05  AMT-FRAC-DIGITS        PIC 9(02) COMP VALUE ZERO.
015200           05  AMT-EXP-ACCUM          PIC S9(03) COMP VALUE ZERO.
015300           05  W-AMT-EXP-NEGATIVE    PIC X VALUE "N".
015400               88  AMT-EXPONENT-NEGATIVE      VALUE "Y".
015500           05  AMT-NET-SHIFT          PIC S9(03) COMP.
015600           05  AMT-UNSIGNED-VALUE     PIC S9(15)V9(06) COMP-3.
015700           05  FILLER                    PIC X(06).
015800
015900      *----------------------------------------------------------
016000      *  DEAL-TIMESTAMP FORMAT SCAN WORK AREA - RULE 6.
016100      *----------------------------------------------------------
016200       01  TIMESTAMP-SCAN-WORK.
016300           05  TS-YEAR-TEXT           PIC X(04).
016400           05  TS-DASH-1              PIC X(01).
016500           05  TS-MONTH-TEXT          PIC X(02).
016600           05  TS-DASH-2              PIC X(01).
016700           05  TS-DAY-TEXT            PIC X(02).
016800           05  TS-SPACE               PIC X(01).
016900           05  TS-HOUR-TEXT           PIC X(02).
017000           05  TS-COLON-1             PIC X(01).
017100           05  TS-MINUTE-TEXT         PIC X(02).
017200           05  TS-COLON-2             PIC X(01).
017300           05  TS-SECOND-TEXT         PIC X(02).
017400           05  FILLER                    PIC X(04).
