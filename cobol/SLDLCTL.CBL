000100      *===========================================================
000200      *  SLDLCTL.CBL  -  SELECT CLAUSE FOR THE DEAL CONTROL FILE
000300      *  A ONE-RECORD FILE, MODELLED ON SLCONTRL.CBL, THAT HANDS
000400      *  OUT THE NEXT SURROGATE SEQUENCE NUMBER FOR DEAL-MASTER.
000500      *===========================================================
000600           SELECT DEAL-CONTROL-FILE ASSIGN TO "DEAL-CONTROL"
000700                  ORGANIZATION IS RELATIVE
000800                  ACCESS MODE IS DYNAMIC
000900                  RELATIVE KEY IS DEAL-CONTROL-SEQ.
