000100      *===========================================================
000200      *  FX-DEAL-BATCH.COB
000300      *===========================================================
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     fx-deal-batch.
000600       AUTHOR.         T. OKONKWO-BELL.
000700       INSTALLATION.   MIDLAND TRUST BANK - FX BACK OFFICE.
000800       DATE-WRITTEN.   02/06/1990.
000900       DATE-COMPILED.
001000       SECURITY.       COMPANY CONFIDENTIAL - FX OPERATIONS ONLY.
001100      *---------------------------------------------------------
001200      *  SINGLE-PASS SEQUENTIAL READ/VALIDATE/WRITE LOOP OVER
001300      *  THE WHOLE DEAL-IN BLOTTER.  VALID DEALS ARE COMMITTED
001400      *  TO DEAL-MASTER AS THEY ARE READ; INVALID ONES ARE
001500      *  WRITTEN TO REJECTED-OUT.  A DUPLICATE ID COMMITTED
001600      *  EARLIER IN THIS SAME RUN IS CAUGHT LIKE ANY OTHER
001700      *  DUPLICATE, BECAUSE PLDLFND.CBL SCANS DEAL-MASTER ITSELF.
001800      *---------------------------------------------------------
001900      *  CHANGE LOG
002000      *  ---------------------------------------------------------
002100      *  02/06/90  T.OB  ORIGINAL PROGRAM WRITTEN - REQ FX-114.         CR00300 
002200      *  09/25/91  T.OB  SCIENTIFIC NOTATION ACCEPTED PER FX-140.       CR00301 
002300      *  04/02/92  T.OB  RUN TOTALS ADDED TO CLOSING DISPLAY.           CR00302 
002400      *  06/03/93  MSZ   LEAP-YEAR CHECK ADDED - REQ FX-201.            CR00303 
002500      *  01/17/96  MSZ   REWORDED DUPLICATE-ID MESSAGE TEXT.            CR00304 
002600      *  08/08/97  T.OB  ADDED SECURITY PARAGRAPH PER DP STANDARDS.     CR00305 
002700      *  12/02/98  MSZ   Y2K REVIEW - DEAL-YEAR IS ALREADY 4-DIGIT.     CR00306 
002800      *  01/11/99  MSZ   Y2K SIGN-OFF LOGGED - REQ FX-Y2K-004.          CR00307 
002900      *  07/22/00  RDP   ISO CURRENCY TABLE REFRESHED - REQ FX-233.     CR00308 
003000      *  04/14/03  RDP   TIGHTENED AMOUNT SIGN GRAMMAR - REQ FX-250.    CR00309
003100      *  03/14/06  RDP   DROPPED RUN COUNTERS, TWO FILES ARE THE        CR00310
003150      *                  ONLY REPORT - REQ FX-271.
003200      *  ---------------------------------------------------------
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900
004000           COPY "SLDLIN.CBL".
004100           COPY "SLDLMST.CBL".
004200           COPY "SLDLCTL.CBL".
004300           COPY "SLDLREJ.CBL".
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700
004800           COPY "FDDLIN.CBL".
004900           COPY "FDDLMST.CBL".
005000           COPY "FDDLCTL.CBL".
005100           COPY "FDDLREJ.CBL".
005200
005300       WORKING-STORAGE SECTION.
005400
005500           COPY "wsdlban.cbl".
005600           COPY "wsdlreq.cbl".
005700           COPY "wsdlctl.cbl".
005800           COPY "wsdlval.cbl".
005900
006000       77  W-END-OF-FILE             PIC X VALUE "N".
006100           88  END-OF-DEAL-IN                VALUE "Y".
006200
006300       77  W-ANY-DEAL-REJECTED       PIC X VALUE "N".
006400           88  ANY-DEAL-REJECTED             VALUE "Y".
006500
007000       PROCEDURE DIVISION.
007100
007200       0010-MAIN-LOGIC.
007300           PERFORM 0120-STAMP-RUN-DATE-TIME THRU
007400                   0120-STAMP-RUN-DATE-TIME-EXIT.
007500           PERFORM 0100-CLEAR-SCREEN THRU 0100-CLEAR-SCREEN-EXIT.
007600           PERFORM 2000-OPEN-FILES THRU 2000-OPEN-FILES-EXIT.
007700           PERFORM 2100-LOAD-CONTROL-COUNTERS THRU
007800                   2100-LOAD-CONTROL-COUNTERS-EXIT.
007900           PERFORM 2200-READ-ONE-DEAL-LINE THRU
008000                   2200-READ-ONE-DEAL-LINE-EXIT.
008100           PERFORM 3000-PROCESS-ONE-DEAL THRU 3000-PROCESS-ONE-DEAL-EXIT
008200               UNTIL END-OF-DEAL-IN.
008300           DISPLAY " ".
008310           IF ANY-DEAL-REJECTED
008320               DISPLAY "BATCH RESULT.....: PARTIAL - SEE REJECTED-OUT"
008330           ELSE
008340               DISPLAY "BATCH RESULT.....: SUCCESS - SEE DEAL-MASTER".
008500           PERFORM 2900-CLOSE-FILES THRU 2900-CLOSE-FILES-EXIT.
008600           DISPLAY "<ENTER> TO RETURN TO MENU".
008700           ACCEPT OPERATOR-REPLY.
008800           STOP RUN.
008900       0010-MAIN-LOGIC-EXIT.
009000           EXIT.
009100
009200       2000-OPEN-FILES.
009300           OPEN INPUT DEAL-IN-FILE.
009400           OPEN I-O DEAL-MASTER-FILE.
009500           OPEN I-O DEAL-CONTROL-FILE.
009600           OPEN OUTPUT REJECTED-OUT-FILE.
009700       2000-OPEN-FILES-EXIT.
009800           EXIT.
009900
010000       2100-LOAD-CONTROL-COUNTERS.
010100           MOVE 1 TO DEAL-CONTROL-SEQ.
010200           READ DEAL-CONTROL-FILE
010300               INVALID KEY
010400                   MOVE ZERO TO DEAL-CONTROL-LAST-SEQ
010500                   WRITE DEAL-CONTROL-RECORD.
010600           MOVE DEAL-CONTROL-LAST-SEQ TO DEAL-MASTER-LAST-SEQ.
010700       2100-LOAD-CONTROL-COUNTERS-EXIT.
010800           EXIT.
010900
011000       2200-READ-ONE-DEAL-LINE.
011100           READ DEAL-IN-FILE
011200               AT END
011300                   MOVE "Y" TO W-END-OF-FILE.
011400       2200-READ-ONE-DEAL-LINE-EXIT.
011500           EXIT.
011600
011700       2900-CLOSE-FILES.
011800           CLOSE DEAL-IN-FILE DEAL-MASTER-FILE
011900                 DEAL-CONTROL-FILE REJECTED-OUT-FILE.
012000       2900-CLOSE-FILES-EXIT.
012100           EXIT.
012200
012300      *----------------------------------------------------------
012400      *  3000-PROCESS-ONE-DEAL IS THE BODY OF THE BATCH LOOP -
012500      *  ONE ITERATION PER DEAL-REQUEST, MIRRORING STEP 2 OF THE
012600      *  BATCH-IMPORT UNIT.  DEAL-MASTER-FILE ITSELF IS THE
012700      *  VALIDATED-DEALS LIST AND REJECTED-OUT-FILE IS THE
012800      *  REJECTED-DEALS LIST - THEY ACCUMULATE AS THE LOOP RUNS.
012900      *----------------------------------------------------------
013000       3000-PROCESS-ONE-DEAL.
013200           PERFORM 0650-UNSTRING-DEAL-LINE THRU
013300                   0650-UNSTRING-DEAL-LINE-EXIT.
013400           PERFORM 1000-VALIDATE-DEAL-REQUEST THRU
013500                   1000-VALIDATE-DEAL-REQUEST-EXIT.
013600           IF DEAL-IS-VALID
013700               PERFORM 0500-ADD-NEW-DEAL THRU 0500-ADD-NEW-DEAL-EXIT
013900           ELSE
014000               WRITE REJECTED-DEAL
014100               MOVE "Y" TO W-ANY-DEAL-REJECTED.
014200           PERFORM 2200-READ-ONE-DEAL-LINE THRU
014300                   2200-READ-ONE-DEAL-LINE-EXIT.
014400       3000-PROCESS-ONE-DEAL-EXIT.
014500           EXIT.
014600
016200           COPY "PLGENERAL.CBL".
016300           COPY "PLDLMAP.CBL".
016400           COPY "PLDLFND.CBL".
016500           COPY "PLDLNEW.CBL".
016600           COPY "PLDLVAL.CBL".
016700
016800
