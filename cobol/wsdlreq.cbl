000100      *===========================================================
000200      *  WSDLREQ.CBL  -  SHARED WORKING STORAGE
000300      *  THE INBOUND DEAL-REQUEST WORK AREA (ONE BLOTTER LINE,
000400      *  UNSTRUNG FROM DEAL-IN-RECORD) AND ITS PARSED TIMESTAMP
000500      *  SUB-FIELDS, PLUS THE SURROGATE SEQUENCE NUMBER USED TO
000600      *  ADDRESS DEAL-MASTER-FILE.
000700      *===========================================================
000800       01  DEAL-REQUEST.
000900           05  DEAL-ID                   PIC X(20).
001000           05  FROM-CURRENCY             PIC X(03).
001100           05  TO-CURRENCY               PIC X(03).
001200           05  DEAL-TIMESTAMP            PIC X(19).
001300           05  DEAL-AMOUNT-TEXT          PIC X(18).
001400           05  FILLER                    PIC X(17).
001500
001600       01  DEAL-TIMESTAMP-PARTS.
001700           05  DEAL-YEAR                 PIC 9(04).
001800           05  DEAL-MONTH                PIC 9(02).
001900           05  DEAL-DAY                  PIC 9(02).
002000           05  DEAL-HOUR                 PIC 9(02).
002100           05  DEAL-MINUTE               PIC 9(02).
002200           05  DEAL-SECOND               PIC 9(02).
002300           05  FILLER                    PIC X(08).
002400
002500       77  DEAL-MASTER-SEQ            PIC 9(08) COMP.
002600       77  DEAL-MASTER-LAST-SEQ       PIC 9(08) COMP.
