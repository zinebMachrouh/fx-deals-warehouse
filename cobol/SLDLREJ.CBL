000100      *===========================================================
000200      *  SLDLREJ.CBL  -  SELECT CLAUSE FOR THE REJECTED-DEAL REPORT
000300      *===========================================================
000400           SELECT REJECTED-OUT-FILE ASSIGN TO "REJECTED-OUT"
000500                  ORGANIZATION IS LINE SEQUENTIAL.
