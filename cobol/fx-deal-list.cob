000100      *===========================================================
000200      *  FX-DEAL-LIST.COB
000300      *===========================================================
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     fx-deal-list.
000600       AUTHOR.         R. HENSLEY.
000700       INSTALLATION.   MIDLAND TRUST BANK - FX BACK OFFICE.
000800       DATE-WRITTEN.   05/02/1987.
000900       DATE-COMPILED.
001000       SECURITY.       COMPANY CONFIDENTIAL - FX OPERATIONS ONLY.
001100      *---------------------------------------------------------
001200      *  DISPLAYS EVERY DEAL-RECORD CURRENTLY ON DEAL-MASTER, IN
001300      *  FILE ORDER, ONE SCREEN LINE PER DEAL.  NO FILTERING AND
001400      *  NO COMPUTATION - A STRAIGHT PROJECTION OF THE FILE.
001500      *---------------------------------------------------------
001600      *  CHANGE LOG
001700      *  ---------------------------------------------------------
001800      *  05/02/87  RH    ORIGINAL PROGRAM WRITTEN FOR PILOT DESK.       CR00400 
001900      *  11/19/88  RH    LIST NOW PAGES AFTER 16 LINES.                 CR00401 
002000      *  02/06/90  T.OB  SWITCHED TO RELATIVE-KEY READ LOOP AFTER       CR00402 
002100      *                  DEAL-MASTER MOVED OFF LINE SEQUENTIAL.
002200      *  09/25/91  T.OB  AMOUNT EDIT PICTURE WIDENED TO 15 DIGITS.      CR00403 
002300      *  06/03/93  MSZ   MINOR SPACING CLEANUP ON DISPLAY LINE.         CR00404 
002400      *  08/08/97  T.OB  ADDED SECURITY PARAGRAPH PER DP STANDARDS.     CR00405 
002500      *  12/02/98  MSZ   Y2K REVIEW - DEAL-TIMESTAMP IS ALREADY         CR00406 
002600      *                  STORED AS A 4-DIGIT-YEAR TEXT FIELD.
002700      *  01/11/99  MSZ   Y2K SIGN-OFF LOGGED - REQ FX-Y2K-004.          CR00407 
002800      *  07/22/00  RDP   PAGE-FULL PROMPT REWORDED.                     CR00408 
002900      *  ---------------------------------------------------------
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600
003700           COPY "SLDLMST.CBL".
003800           COPY "SLDLCTL.CBL".
003900
004000       DATA DIVISION.
004100       FILE SECTION.
004200
004300           COPY "FDDLMST.CBL".
004400           COPY "FDDLCTL.CBL".
004500
004600       WORKING-STORAGE SECTION.
004700
004800           COPY "wsdlban.cbl".
004900           COPY "wsdlreq.cbl".
005000
005100       77  LINES-ON-SCREEN            PIC 9(02) COMP VALUE ZERO.
005200
005300       01  DEAL-DISPLAY-LINE.
005400           05  DDL-DEAL-ID            PIC X(20).
005500           05  FILLER                    PIC X(02) VALUE SPACES.
005600           05  DDL-FROM-CCY           PIC X(03).
005700           05  FILLER                    PIC X(04) VALUE " TO ".
005800           05  DDL-TO-CCY             PIC X(03).
005900           05  FILLER                    PIC X(02) VALUE SPACES.
006000           05  DDL-TIMESTAMP          PIC X(19).
006100           05  FILLER                    PIC X(02) VALUE SPACES.
006200           05  DDL-AMOUNT-EDIT        PIC -(12)9.999999.
006300
006400       01  DEAL-DISPLAY-VIEW REDEFINES DEAL-DISPLAY-LINE.
006500           05  DDL-FIRST-BYTE         PIC X(01).
006600           05  FILLER                    PIC X(69).
006700
006800       PROCEDURE DIVISION.
006900
007000       0010-MAIN-LOGIC.
007100           PERFORM 0120-STAMP-RUN-DATE-TIME THRU
007200                   0120-STAMP-RUN-DATE-TIME-EXIT.
007300           PERFORM 0100-CLEAR-SCREEN THRU 0100-CLEAR-SCREEN-EXIT.
007400           DISPLAY "                    DEALS ON FILE".
007500           DISPLAY " ".
007600           DISPLAY RUN-BANNER-LINE.
007700           DISPLAY " ".
007800           PERFORM 2000-OPEN-FILES THRU 2000-OPEN-FILES-EXIT.
007900           PERFORM 2100-LOAD-CONTROL-COUNTERS THRU
008000                   2100-LOAD-CONTROL-COUNTERS-EXIT.
008100           IF DEAL-MASTER-LAST-SEQ = ZERO
008200               DISPLAY "NO DEALS ARE CURRENTLY ON FILE."
008300           ELSE
008400               MOVE 1 TO DEAL-MASTER-SEQ
008500               PERFORM 3000-LIST-ONE-DEAL THRU 3000-LIST-ONE-DEAL-EXIT
008600                   UNTIL DEAL-MASTER-SEQ > DEAL-MASTER-LAST-SEQ.
008700           PERFORM 2900-CLOSE-FILES THRU 2900-CLOSE-FILES-EXIT.
008800           DISPLAY " ".
008900           DISPLAY "<ENTER> TO RETURN TO MENU".
009000           ACCEPT OPERATOR-REPLY.
009100           STOP RUN.
009200       0010-MAIN-LOGIC-EXIT.
009300           EXIT.
009400
009500       2000-OPEN-FILES.
009600           OPEN INPUT DEAL-MASTER-FILE.
009700           OPEN INPUT DEAL-CONTROL-FILE.
009800       2000-OPEN-FILES-EXIT.
009900           EXIT.
010000
010100       2100-LOAD-CONTROL-COUNTERS.
010200           MOVE 1 TO DEAL-CONTROL-SEQ.
010300           READ DEAL-CONTROL-FILE
010400               INVALID KEY
010500                   MOVE ZERO TO DEAL-CONTROL-LAST-SEQ.
010600           MOVE DEAL-CONTROL-LAST-SEQ TO DEAL-MASTER-LAST-SEQ.
010700       2100-LOAD-CONTROL-COUNTERS-EXIT.
010800           EXIT.
010900
011000       2900-CLOSE-FILES.
011100           CLOSE DEAL-MASTER-FILE DEAL-CONTROL-FILE.
011200       2900-CLOSE-FILES-EXIT.
011300           EXIT.
011400
011500       3000-LIST-ONE-DEAL.
011600           READ DEAL-MASTER-FILE
011700               INVALID KEY
011800                   GO TO 3000-LIST-ONE-DEAL-NEXT.
011900           MOVE SPACES TO DEAL-DISPLAY-LINE.
012000           MOVE DEAL-ID OF DEAL-RECORD        TO DDL-DEAL-ID.
012100           MOVE FROM-CURRENCY OF DEAL-RECORD  TO DDL-FROM-CCY.
012200           MOVE TO-CURRENCY OF DEAL-RECORD    TO DDL-TO-CCY.
012300           MOVE DEAL-TIMESTAMP OF DEAL-RECORD TO DDL-TIMESTAMP.
012400           MOVE DEAL-AMOUNT OF DEAL-RECORD    TO DDL-AMOUNT-EDIT.
012500           DISPLAY DEAL-DISPLAY-LINE.
012600           ADD 1 TO LINES-ON-SCREEN.
012700           IF LINES-ON-SCREEN NOT < 16
012800               DISPLAY "<ENTER> FOR NEXT SCREEN"
012900               ACCEPT OPERATOR-REPLY
013000               MOVE ZERO TO LINES-ON-SCREEN.
013100       3000-LIST-ONE-DEAL-NEXT.
013200           ADD 1 TO DEAL-MASTER-SEQ.
013300       3000-LIST-ONE-DEAL-EXIT.
013400           EXIT.
013500
013600           COPY "PLGENERAL.CBL".
013700
013800
