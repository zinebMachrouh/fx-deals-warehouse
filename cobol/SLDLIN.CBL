000100      *===========================================================
000200      *  SLDLIN.CBL  -  SELECT CLAUSE FOR THE INBOUND DEAL BLOTTER
000300      *===========================================================
000400           SELECT DEAL-IN-FILE ASSIGN TO "DEAL-IN"
000500                  ORGANIZATION IS LINE SEQUENTIAL.
