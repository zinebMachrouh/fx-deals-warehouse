000100      *===========================================================
000200      *  PLDLFND.CBL  -  SHARED PROCEDURE LIBRARY
000300      *  LOOK-FOR-DEAL-RECORD SCANS DEAL-MASTER-FILE, RECORD 1
000400      *  THROUGH THE LAST SEQUENCE NUMBER HANDED OUT SO FAR, FOR
000500      *  A DEAL-ID MATCHING DEAL-REQUEST.  DEAL-MASTER-FILE HAS
000600      *  NO ALTERNATE KEY ON DEAL-ID, SO A KEYED READ ISN'T
000700      *  AVAILABLE - THIS PARAGRAPH IS THE SUBSTITUTE, THE SAME
000800      *  WAY THE VOUCHER SYSTEM SCANS FOR A VENDOR NUMBER MATCH.
000900      *  BECAUSE ADD-NEW-DEAL (PLDLNEW.CBL) WRITES DEAL-MASTER
001000      *  IMMEDIATELY ON EVERY GOOD DEAL, THIS SCAN ALSO CATCHES
001100      *  DUPLICATES COMMITTED EARLIER IN THE SAME BATCH RUN.
001200      *===========================================================
001300       0400-LOOK-FOR-DEAL-RECORD.
001400           MOVE "N" TO W-DEAL-DUPLICATE.
001500           IF DEAL-MASTER-LAST-SEQ = ZERO
001600               GO TO 0400-LOOK-FOR-DEAL-RECORD-EXIT.
001700           MOVE 1 TO DEAL-MASTER-SEQ.
001800       0410-LOOK-FOR-DEAL-LOOP.
001900           READ DEAL-MASTER-FILE
002000               INVALID KEY
002100                   GO TO 0420-LOOK-FOR-DEAL-NEXT.
002200           IF DEAL-ID OF DEAL-RECORD = DEAL-ID OF DEAL-REQUEST
002300               MOVE "Y" TO W-DEAL-DUPLICATE
002400               GO TO 0400-LOOK-FOR-DEAL-RECORD-EXIT.
002500       0420-LOOK-FOR-DEAL-NEXT.
002600           IF DEAL-MASTER-SEQ NOT < DEAL-MASTER-LAST-SEQ
002700               GO TO 0400-LOOK-FOR-DEAL-RECORD-EXIT.
002800           ADD 1 TO DEAL-MASTER-SEQ.
002900           GO TO 0410-LOOK-FOR-DEAL-LOOP.
003000       0400-LOOK-FOR-DEAL-RECORD-EXIT.
003100           EXIT.
