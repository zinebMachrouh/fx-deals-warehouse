000100      *===========================================================
000200      *  FX-DEAL-SYSTEM.COB
000300      *===========================================================
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     fx-deal-system.
000600       AUTHOR.         R. HENSLEY.
000700       INSTALLATION.   MIDLAND TRUST BANK - FX BACK OFFICE.
000800       DATE-WRITTEN.   03/14/1987.
000900       DATE-COMPILED.
001000       SECURITY.       COMPANY CONFIDENTIAL - FX OPERATIONS ONLY.
001100      *---------------------------------------------------------
001200      *  MENU DRIVER FOR THE FX DEAL IMPORT SYSTEM.  CALLS THE
001300      *  THREE UNITS THAT DO THE REAL WORK - SINGLE DEAL IMPORT,
001400      *  BATCH DEAL IMPORT, AND THE DEAL LISTING.
001500      *---------------------------------------------------------
001600      *  CHANGE LOG
001700      *  ---------------------------------------------------------
001800      *  03/14/87  RH    ORIGINAL PROGRAM WRITTEN FOR PILOT DESK.       CR00100 
001900      *  05/02/87  RH    ADDED OPTION 3 (LIST DEALS) PER USER REQ.      CR00101 
002000      *  11/19/88  RH    CHANGED MENU BANNER TO MATCH NEW LOGO.         CR00102 
002100      *  02/06/90  T.OB  ADDED BATCH IMPORT OPTION - REQ FX-114.        CR00103 
002200      *  09/25/91  T.OB  MENU RESEQUENCED, OPTION 0 MOVED LAST.         CR00104 
002300      *  06/03/93  MSZ   CLEANUP OF UNREACHABLE GO TO - REQ FX-201.     CR00105 
002400      *  01/17/96  MSZ   INVALID OPTION MESSAGE REWORDED PER AUDIT.     CR00106 
002500      *  08/08/97  T.OB  ADDED SECURITY PARAGRAPH PER DP STANDARDS.     CR00107 
002600      *  12/02/98  MSZ   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS FOUND.     CR00108 
002700      *  01/11/99  MSZ   Y2K SIGN-OFF LOGGED - REQ FX-Y2K-004.          CR00109 
002800      *  07/22/00  RDP   BANNER WIDENED FOR NEW DESK NAME.              CR00110 
002900      *  04/14/03  RDP   REMOVED OBSOLETE COMMENT BLOCK.                CR00111 
003000      *  ---------------------------------------------------------
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500       DATA DIVISION.
003600       WORKING-STORAGE SECTION.
003700
003800           COPY "wsdlban.cbl".
003900
004000       01  W-MAIN-MENU-OPTION           PIC 9.
004100           88  VALID-MAIN-MENU-OPTION        VALUE 0 THROUGH 3.
004200
004300       01  MENU-OPTION-VIEW REDEFINES W-MAIN-MENU-OPTION.
004400           05  MENU-OPTION-ALPHA       PIC X.
004500
004600       01  FILLER                        PIC X(20) VALUE SPACES.
004700
004800       PROCEDURE DIVISION.
004900
005000       0010-MAIN-LOGIC.
005100           PERFORM 0120-STAMP-RUN-DATE-TIME THRU
005200                   0120-STAMP-RUN-DATE-TIME-EXIT.
005300           PERFORM 0020-GET-MENU-OPTION THRU 0020-GET-MENU-OPTION-EXIT.
005400           PERFORM 0020-GET-MENU-OPTION THRU 0020-GET-MENU-OPTION-EXIT
005500               UNTIL W-MAIN-MENU-OPTION = ZERO
005600                  OR VALID-MAIN-MENU-OPTION.
005700           PERFORM 0030-DO-OPTIONS THRU 0030-DO-OPTIONS-EXIT
005800               UNTIL W-MAIN-MENU-OPTION = ZERO.
005900           STOP RUN.
006000       0010-MAIN-LOGIC-EXIT.
006100           EXIT.
006200
006300       0020-GET-MENU-OPTION.
006400           PERFORM 0100-CLEAR-SCREEN THRU 0100-CLEAR-SCREEN-EXIT.
006500           DISPLAY "                    FX DEAL IMPORT SYSTEM".
006600           DISPLAY " ".
006700           DISPLAY RUN-BANNER-LINE.
006800           DISPLAY " ".
006900           DISPLAY "                    -----------------------------".
007000           DISPLAY "                    | 1 - IMPORT ONE DEAL       |".
007100           DISPLAY "                    | 2 - IMPORT A BATCH        |".
007200           DISPLAY "                    | 3 - LIST DEALS ON FILE    |".
007300           DISPLAY "                    | 0 - EXIT                  |".
007400           DISPLAY "                    -----------------------------".
007500           DISPLAY " ".
007600           DISPLAY "                    - CHOOSE AN OPTION FROM MENU: ".
007700           PERFORM 0110-JUMP-LINE THRU 0110-JUMP-LINE-EXIT 11 TIMES.
007800           ACCEPT W-MAIN-MENU-OPTION.
007900           IF W-MAIN-MENU-OPTION = ZERO
008000               DISPLAY "PROGRAM TERMINATED !"
008100           ELSE
008200               IF NOT VALID-MAIN-MENU-OPTION
008300                   DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
008400                   ACCEPT OPERATOR-REPLY.
008500       0020-GET-MENU-OPTION-EXIT.
008600           EXIT.
008700
008800       0030-DO-OPTIONS.
008900           PERFORM 0100-CLEAR-SCREEN THRU 0100-CLEAR-SCREEN-EXIT.
009000           IF W-MAIN-MENU-OPTION = 1
009100               CALL "fx-deal-import".
009200           IF W-MAIN-MENU-OPTION = 2
009300               CALL "fx-deal-batch".
009400           IF W-MAIN-MENU-OPTION = 3
009500               CALL "fx-deal-list".
009600           PERFORM 0020-GET-MENU-OPTION THRU 0020-GET-MENU-OPTION-EXIT.
009700           PERFORM 0020-GET-MENU-OPTION THRU 0020-GET-MENU-OPTION-EXIT
009800               UNTIL W-MAIN-MENU-OPTION = ZERO
009900                  OR VALID-MAIN-MENU-OPTION.
010000       0030-DO-OPTIONS-EXIT.
010100           EXIT.
010200
010300           COPY "PLGENERAL.CBL".
010400
010500
