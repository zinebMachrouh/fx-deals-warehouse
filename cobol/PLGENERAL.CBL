000100      *===========================================================
000200      *  PLGENERAL.CBL  -  SHARED PROCEDURE LIBRARY
000300      *  SCREEN AND HOUSEKEEPING PARAGRAPHS COMMON TO EVERY FX
000400      *  DEAL IMPORT PROGRAM.  COPIED INTO THE PROCEDURE DIVISION.
000500      *===========================================================
000600       0100-CLEAR-SCREEN.
000700           DISPLAY " " LINE 1 ERASE EOS.
000800       0100-CLEAR-SCREEN-EXIT.
000900           EXIT.
001000
001100       0110-JUMP-LINE.
001200           DISPLAY " ".
001300       0110-JUMP-LINE-EXIT.
001400           EXIT.
001500
001600       0120-STAMP-RUN-DATE-TIME.
001700           ACCEPT RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001800           ACCEPT RUN-TIME-HHMMSSHH FROM TIME.
001900           MOVE RUN-DATE-MM   TO BANNER-MM.
002000           MOVE RUN-DATE-DD   TO BANNER-DD.
002100           MOVE RUN-DATE-CCYY TO BANNER-CCYY.
002200           MOVE RUN-TIME-HH   TO BANNER-HH.
002300           MOVE RUN-TIME-MM   TO BANNER-MI.
002400           MOVE RUN-TIME-SS   TO BANNER-SS.
002500       0120-STAMP-RUN-DATE-TIME-EXIT.
002600           EXIT.
002700
002800       0130-ASK-USER-TO-CONTINUE.
002900           DISPLAY "PRESS ENTER TO CONTINUE ...".
003000           ACCEPT OPERATOR-REPLY.
003100       0130-ASK-USER-TO-CONTINUE-EXIT.
003200           EXIT.
