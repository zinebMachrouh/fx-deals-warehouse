000100      *===========================================================
000200      *  PLDLMAP.CBL  -  SHARED PROCEDURE LIBRARY
000300      *  BREAKS DEAL-TIMESTAMP AND DEAL-AMOUNT-TEXT DOWN INTO
000400      *  THEIR NUMERIC PARTS, CHARACTER BY CHARACTER, SINCE THIS
000500      *  COMPILER LEVEL CARRIES NO NUMVAL/NUMVAL-F FUNCTION.
000600      *===========================================================
000700      *----------------------------------------------------------
000800      *  0650-UNSTRING-DEAL-LINE SPLITS ONE PIPE-DELIMITED
000900      *  BLOTTER LINE INTO DEAL-REQUEST.  UNSTRING LEAVES A
001000      *  SHORT TRAILING FIELD RIGHT-PADDED WITH SPACES, WHICH IS
001100      *  WHAT THE REQUIRED-FIELD CHECKS IN PLDLVAL.CBL TEST FOR.
001200      *----------------------------------------------------------
001300       0650-UNSTRING-DEAL-LINE.
001400           MOVE SPACES TO DEAL-REQUEST.
001500           UNSTRING DEAL-IN-TEXT DELIMITED BY "|"
001600               INTO DEAL-ID OF DEAL-REQUEST
001700                    FROM-CURRENCY OF DEAL-REQUEST
001800                    TO-CURRENCY OF DEAL-REQUEST
001900                    DEAL-TIMESTAMP OF DEAL-REQUEST
002000                    DEAL-AMOUNT-TEXT OF DEAL-REQUEST.
002100       0650-UNSTRING-DEAL-LINE-EXIT.
002200           EXIT.
002300
002400       0600-PARSE-DEAL-TIMESTAMP.
002500           MOVE "N" TO W-TIMESTAMP-VALID.
002600           MOVE DEAL-TIMESTAMP OF DEAL-REQUEST TO TIMESTAMP-SCAN-WORK.
002700           IF TS-DASH-1 NOT = "-" OR TS-DASH-2 NOT = "-"
002800               GO TO 0600-PARSE-DEAL-TIMESTAMP-EXIT.
002900           IF TS-SPACE NOT = SPACE
003000               GO TO 0600-PARSE-DEAL-TIMESTAMP-EXIT.
003100           IF TS-COLON-1 NOT = ":" OR TS-COLON-2 NOT = ":"
003200               GO TO 0600-PARSE-DEAL-TIMESTAMP-EXIT.
003300           IF TS-YEAR-TEXT NOT NUMERIC OR TS-MONTH-TEXT NOT NUMERIC
003400              OR TS-DAY-TEXT NOT NUMERIC OR TS-HOUR-TEXT NOT NUMERIC
003500              OR TS-MINUTE-TEXT NOT NUMERIC
003600              OR TS-SECOND-TEXT NOT NUMERIC
003700               GO TO 0600-PARSE-DEAL-TIMESTAMP-EXIT.
003800           MOVE TS-YEAR-TEXT   TO DEAL-YEAR.
003900           MOVE TS-MONTH-TEXT  TO DEAL-MONTH.
004000           MOVE TS-DAY-TEXT    TO DEAL-DAY.
004100           MOVE TS-HOUR-TEXT   TO DEAL-HOUR.
004200           MOVE TS-MINUTE-TEXT TO DEAL-MINUTE.
004300           MOVE TS-SECOND-TEXT TO DEAL-SECOND.
004400           IF DEAL-MONTH < 1 OR DEAL-MONTH > 12
004500               GO TO 0600-PARSE-DEAL-TIMESTAMP-EXIT.
004600           IF DEAL-HOUR > 23 OR DEAL-MINUTE > 59 OR DEAL-SECOND > 59
004700               GO TO 0600-PARSE-DEAL-TIMESTAMP-EXIT.
004800           PERFORM 0610-CHECK-LEAP-YEAR THRU 0610-CHECK-LEAP-YEAR-EXIT.
004900           IF DEAL-MONTH = 2 AND YEAR-IS-LEAP
005000               IF DEAL-DAY < 1 OR DEAL-DAY > 29
005100                   GO TO 0600-PARSE-DEAL-TIMESTAMP-EXIT
005200               ELSE
005300                   GO TO 0620-TIMESTAMP-IS-VALID.
005400           IF DEAL-DAY < 1 OR DEAL-DAY > DAYS-IN-MONTH(DEAL-MONTH)
005500               GO TO 0600-PARSE-DEAL-TIMESTAMP-EXIT.
005600       0620-TIMESTAMP-IS-VALID.
005700           MOVE "Y" TO W-TIMESTAMP-VALID.
005800       0600-PARSE-DEAL-TIMESTAMP-EXIT.
005900           EXIT.
006000
006100       0610-CHECK-LEAP-YEAR.
006200           MOVE "N" TO W-LEAP-YEAR.
006300           DIVIDE DEAL-YEAR BY 4 GIVING LEAP-QUOTIENT
006400                                 REMAINDER LEAP-REMAINDER-4.
006500           IF LEAP-REMAINDER-4 NOT = ZERO
006600               GO TO 0610-CHECK-LEAP-YEAR-EXIT.
006700           DIVIDE DEAL-YEAR BY 100 GIVING LEAP-QUOTIENT
006800                                   REMAINDER LEAP-REMAINDER-100.
006900           IF LEAP-REMAINDER-100 NOT = ZERO
007000               MOVE "Y" TO W-LEAP-YEAR
007100               GO TO 0610-CHECK-LEAP-YEAR-EXIT.
007200           DIVIDE DEAL-YEAR BY 400 GIVING LEAP-QUOTIENT
007300                                   REMAINDER LEAP-REMAINDER-400.
007400           IF LEAP-REMAINDER-400 = ZERO
007500               MOVE "Y" TO W-LEAP-YEAR.
007600       0610-CHECK-LEAP-YEAR-EXIT.
007700           EXIT.
007800
007900      *----------------------------------------------------------
008000      *  0700-PARSE-DEAL-AMOUNT WALKS DEAL-AMOUNT-TEXT ONE BYTE
008100      *  AT A TIME, ACCUMULATING DIGITS THE WAY A DESK CALCULATOR
008200      *  TAPE DOES, AND ACCEPTS AN OPTIONAL SCIENTIFIC-NOTATION
008300      *  EXPONENT ("E"/"e") SO A DESK QUOTE PASTED STRAIGHT OFF
008400      *  A RATE SHEET WILL STILL SCAN CLEAN.
008500      *----------------------------------------------------------
008600       0700-PARSE-DEAL-AMOUNT.
008700           MOVE "N" TO W-AMOUNT-NUMERIC.
008800           MOVE "N" TO W-AMT-NEGATIVE.
008900           MOVE ZERO TO AMT-INT-ACCUM AMT-FRAC-DIGITS
009000                        AMT-EXP-ACCUM AMT-NET-SHIFT.
009100           MOVE "N" TO W-AMT-SEEN-SIGN W-AMT-SEEN-INT-DGT
009200                       W-AMT-SEEN-POINT W-AMT-SEEN-FRC-DGT
009300                       W-AMT-SEEN-E W-AMT-SEEN-EXP-SGN
009400                       W-AMT-SEEN-EXP-DGT W-AMT-BAD-CHAR
009500                       W-AMT-EXP-NEGATIVE.
009600           MOVE DEAL-AMOUNT-TEXT OF DEAL-REQUEST TO AMOUNT-SCAN-COPY.
009700           MOVE ZERO TO AMT-LEN.
009800           PERFORM 0710-FIND-AMOUNT-LENGTH THRU 0710-FIND-AMOUNT-LENGTH-EXIT.
009900           IF AMT-LEN = ZERO
010000               GO TO 0700-PARSE-DEAL-AMOUNT-EXIT.
010100           MOVE 1 TO AMT-SUB.
010200           PERFORM 0720-SCAN-AMOUNT-CHAR THRU 0720-SCAN-AMOUNT-CHAR-EXIT
010300               UNTIL AMT-SUB > AMT-LEN OR AMT-BAD-CHAR-FOUND.
010400           IF AMT-BAD-CHAR-FOUND
010500               GO TO 0700-PARSE-DEAL-AMOUNT-EXIT.
010600           IF NOT AMT-SEEN-INT-DIGIT AND NOT AMT-SEEN-FRAC-DIGIT
010700               GO TO 0700-PARSE-DEAL-AMOUNT-EXIT.
010800           IF W-AMT-SEEN-E = "Y" AND NOT AMT-SEEN-EXP-DIGIT
010900               GO TO 0700-PARSE-DEAL-AMOUNT-EXIT.
011000           MOVE "Y" TO W-AMOUNT-NUMERIC.
011100           IF AMT-EXPONENT-NEGATIVE
011200               COMPUTE AMT-NET-SHIFT =
011300                       (AMT-EXP-ACCUM * -1) - AMT-FRAC-DIGITS
011400           ELSE
011500               COMPUTE AMT-NET-SHIFT =
011600                       AMT-EXP-ACCUM - AMT-FRAC-DIGITS.
011700           COMPUTE AMT-UNSIGNED-VALUE ROUNDED =
011800                   AMT-INT-ACCUM * (10 ** AMT-NET-SHIFT).
011900       0700-PARSE-DEAL-AMOUNT-EXIT.
012000           EXIT.
012100
012200       0710-FIND-AMOUNT-LENGTH.
012300           MOVE 18 TO AMT-SUB.
012400       0711-FIND-LENGTH-LOOP.
012500           IF AMT-SUB = ZERO
012600               GO TO 0710-FIND-AMOUNT-LENGTH-EXIT.
012700           IF AMOUNT-SCAN-COPY(AMT-SUB:1) NOT = SPACE
012800               MOVE AMT-SUB TO AMT-LEN
012900               GO TO 0710-FIND-AMOUNT-LENGTH-EXIT.
013000           SUBTRACT 1 FROM AMT-SUB.
013100           GO TO 0711-FIND-LENGTH-LOOP.
013200       0710-FIND-AMOUNT-LENGTH-EXIT.
013300           EXIT.
013400
013500       0720-SCAN-AMOUNT-CHAR.
013600           MOVE AMOUNT-SCAN-COPY(AMT-SUB:1) TO AMT-CHAR.
013700           IF AMT-CHAR = "+" OR AMT-CHAR = "-"
013800               PERFORM 0730-SCAN-SIGN-CHAR THRU 0730-SCAN-SIGN-CHAR-EXIT
013900               GO TO 0720-SCAN-AMOUNT-CHAR-EXIT.
014000           IF AMT-CHAR = "."
014100               PERFORM 0740-SCAN-POINT-CHAR THRU 0740-SCAN-POINT-CHAR-EXIT
014200               GO TO 0720-SCAN-AMOUNT-CHAR-EXIT.
014300           IF AMT-CHAR = "E" OR AMT-CHAR = "e"
014400               PERFORM 0750-SCAN-E-CHAR THRU 0750-SCAN-E-CHAR-EXIT
014500               GO TO 0720-SCAN-AMOUNT-CHAR-EXIT.
014600           IF AMT-CHAR IS NUMERIC
014700               PERFORM 0760-SCAN-DIGIT-CHAR THRU 0760-SCAN-DIGIT-CHAR-EXIT
014800               GO TO 0720-SCAN-AMOUNT-CHAR-EXIT.
014900           MOVE "Y" TO W-AMT-BAD-CHAR.
015000       0720-SCAN-AMOUNT-CHAR-EXIT.
015100           ADD 1 TO AMT-SUB.
015200           EXIT.
015300
015400       0730-SCAN-SIGN-CHAR.
015500           IF W-AMT-SEEN-E = "Y"
015600               IF W-AMT-SEEN-EXP-SGN = "Y" OR AMT-SEEN-EXP-DIGIT
015700                   MOVE "Y" TO W-AMT-BAD-CHAR
015800               ELSE
015900                   MOVE "Y" TO W-AMT-SEEN-EXP-SGN
016000                   IF AMT-CHAR = "-"
016100                       MOVE "Y" TO W-AMT-EXP-NEGATIVE
016200               GO TO 0730-SCAN-SIGN-CHAR-EXIT.
016300      *        ONLY A LEADING MINUS IS ACCEPTED AHEAD OF THE WHOLE
016400      *        NUMBER - A PLUS SIGN IS NOT PART OF THIS GRAMMAR.
016500           IF AMT-CHAR = "+"
016600               MOVE "Y" TO W-AMT-BAD-CHAR
016700               GO TO 0730-SCAN-SIGN-CHAR-EXIT.
016800           IF AMT-SUB NOT = 1 OR W-AMT-SEEN-SIGN = "Y"
016900                                  OR AMT-SEEN-INT-DIGIT
017000               MOVE "Y" TO W-AMT-BAD-CHAR
017100               GO TO 0730-SCAN-SIGN-CHAR-EXIT.
017200           MOVE "Y" TO W-AMT-SEEN-SIGN.
017300           MOVE "Y" TO W-AMT-NEGATIVE.
017400       0730-SCAN-SIGN-CHAR-EXIT.
017500           EXIT.
017600
017700       0740-SCAN-POINT-CHAR.
017800           IF AMT-SEEN-POINT OR W-AMT-SEEN-E = "Y"
017900               MOVE "Y" TO W-AMT-BAD-CHAR
018000               GO TO 0740-SCAN-POINT-CHAR-EXIT.
018100           MOVE "Y" TO W-AMT-SEEN-POINT.
018200       0740-SCAN-POINT-CHAR-EXIT.
018300           EXIT.
018400
018500       0750-SCAN-E-CHAR.
018600           IF W-AMT-SEEN-E = "Y"
018700               MOVE "Y" TO W-AMT-BAD-CHAR
018800               GO TO 0750-SCAN-E-CHAR-EXIT.
018900           IF NOT AMT-SEEN-INT-DIGIT AND NOT AMT-SEEN-FRAC-DIGIT
019000               MOVE "Y" TO W-AMT-BAD-CHAR
019100               GO TO 0750-SCAN-E-CHAR-EXIT.
019200           MOVE "Y" TO W-AMT-SEEN-E.
019300       0750-SCAN-E-CHAR-EXIT.
019400           EXIT.
019500
019600       0760-SCAN-DIGIT-CHAR.
019700           MOVE AMT-CHAR TO AMT-DIGIT.
019800           IF W-AMT-SEEN-E = "Y"
019900               COMPUTE AMT-EXP-ACCUM = AMT-EXP-ACCUM * 10
020000                                           + AMT-DIGIT
020100               MOVE "Y" TO W-AMT-SEEN-EXP-DGT
020200               GO TO 0760-SCAN-DIGIT-CHAR-EXIT.
020300           COMPUTE AMT-INT-ACCUM = AMT-INT-ACCUM * 10
020400                                       + AMT-DIGIT.
020500           IF AMT-SEEN-POINT
020600               ADD 1 TO AMT-FRAC-DIGITS
020700               MOVE "Y" TO W-AMT-SEEN-FRC-DGT
020800           ELSE
020900               MOVE "Y" TO W-AMT-SEEN-INT-DGT.
021000       0760-SCAN-DIGIT-CHAR-EXIT.
021100           EXIT.
