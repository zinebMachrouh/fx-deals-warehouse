000100      *===========================================================
000200      *  FDDLREJ.CBL  -  RECORD LAYOUT FOR REJECTED-OUT
000300      *  ONE ENTRY PER DEAL A BATCH RUN COULD NOT COMMIT, CARRYING
000400      *  EVERY BUSINESS RULE MESSAGE THAT FIRED FOR IT (UP TO 5).
000500      *===========================================================
000600       FD  REJECTED-OUT-FILE
000700           LABEL RECORDS ARE STANDARD.
000800
000900       01  REJECTED-DEAL.
001000           05  REJ-DEAL-ID                    PIC X(20).
001100           05  REJ-VALIDATION-MSG OCCURS 5 TIMES
001200                                              PIC X(60).
001300           05  REJ-VALIDATION-MSG-COUNT       PIC 9(01).
001400           05  FILLER                         PIC X(19).
