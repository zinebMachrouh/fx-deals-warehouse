000100      *===========================================================
000200      *  PLDLNEW.CBL  -  SHARED PROCEDURE LIBRARY
000300      *  ADD-NEW-DEAL COMMITS ONE VALIDATED DEAL-REQUEST TO
000400      *  DEAL-MASTER-FILE, HANDING OUT THE NEXT SURROGATE
000500      *  SEQUENCE NUMBER FROM DEAL-CONTROL-FILE THE SAME WAY
000600      *  CONTROL-FILE-MAINTENANCE.COB HANDS OUT VOUCHER NUMBERS.
000700      *===========================================================
000800       0500-ADD-NEW-DEAL.
000900           ADD 1 TO DEAL-CONTROL-LAST-SEQ.
001000           MOVE DEAL-CONTROL-LAST-SEQ TO DEAL-MASTER-SEQ
001100                                          DEAL-MASTER-LAST-SEQ.
001200           MOVE DEAL-ID OF DEAL-REQUEST      TO DEAL-ID OF DEAL-RECORD.
001300           MOVE FROM-CURRENCY OF DEAL-REQUEST
001400                                             TO FROM-CURRENCY OF DEAL-RECORD.
001500           MOVE TO-CURRENCY OF DEAL-REQUEST TO TO-CURRENCY OF DEAL-RECORD.
001600           MOVE DEAL-TIMESTAMP OF DEAL-REQUEST
001700                                             TO DEAL-TIMESTAMP OF DEAL-RECORD.
001800           MOVE AMT-UNSIGNED-VALUE        TO DEAL-AMOUNT OF DEAL-RECORD.
001900           IF AMT-VALUE-NEGATIVE
002000               COMPUTE DEAL-AMOUNT OF DEAL-RECORD =
002100                       DEAL-AMOUNT OF DEAL-RECORD * -1.
002200           WRITE DEAL-RECORD
002300               INVALID KEY
002400                   GO TO 0500-ADD-NEW-DEAL-EXIT.
002500           MOVE 1 TO DEAL-CONTROL-SEQ.
002600           REWRITE DEAL-CONTROL-RECORD
002700               INVALID KEY
002800                   GO TO 0500-ADD-NEW-DEAL-EXIT.
002900       0500-ADD-NEW-DEAL-EXIT.
003000           EXIT.
