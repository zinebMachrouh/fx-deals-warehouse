000100      *===========================================================
000200      *  PLDLVAL.CBL  -  SHARED PROCEDURE LIBRARY
000300      *  VALIDATE-DEAL-REQUEST RUNS EVERY BUSINESS RULE AGAINST
000400      *  ONE BLOTTER LINE, LOADING REJ-VALIDATION-MSG WITH ONE
000500      *  ENTRY PER RULE THAT FAILED.  IF W-VALID-DEAL COMES
000600      *  BACK "Y" THE CALLING PROGRAM COMMITS THE DEAL WITH
000700      *  PLDLNEW.CBL; OTHERWISE IT WRITES REJECTED-DEAL AS IS.
000800      *===========================================================
000900       1000-VALIDATE-DEAL-REQUEST.
001000           MOVE SPACES TO REJECTED-DEAL.
001100           MOVE DEAL-ID OF DEAL-REQUEST TO REJ-DEAL-ID.
001200           MOVE "Y" TO W-VALID-DEAL.
001300           MOVE ZERO TO MSG-COUNT.
001400           PERFORM 1100-CHECK-DEAL-ID-REQUIRED THRU
001500                   1100-CHECK-DEAL-ID-REQUIRED-EXIT.
001600           PERFORM 1200-CHECK-FROM-CCY-REQUIRED THRU
001700                   1200-CHECK-FROM-CCY-REQUIRED-EXIT.
001800           PERFORM 1300-CHECK-TO-CCY-REQUIRED THRU
001900                   1300-CHECK-TO-CCY-REQUIRED-EXIT.
002000           PERFORM 1400-CHECK-TIMESTAMP-REQUIRED THRU
002100                   1400-CHECK-TIMESTAMP-REQUIRED-EXIT.
002200           PERFORM 1500-CHECK-AMOUNT-REQUIRED THRU
002300                   1500-CHECK-AMOUNT-REQUIRED-EXIT.
002400           PERFORM 1600-CHECK-TIMESTAMP-FORMAT THRU
002500                   1600-CHECK-TIMESTAMP-FORMAT-EXIT.
002600           PERFORM 1700-CHECK-AMOUNT-FORMAT THRU
002700                   1700-CHECK-AMOUNT-FORMAT-EXIT.
002800           PERFORM 1800-CHECK-AMOUNT-POSITIVE THRU
002900                   1800-CHECK-AMOUNT-POSITIVE-EXIT.
003000           PERFORM 2100-CHECK-FROM-CCY-VALID THRU
003100                   2100-CHECK-FROM-CCY-VALID-EXIT.
003200           PERFORM 2200-CHECK-TO-CCY-VALID THRU
003300                   2200-CHECK-TO-CCY-VALID-EXIT.
003400           PERFORM 2300-CHECK-CCY-DISTINCT THRU
003500                   2300-CHECK-CCY-DISTINCT-EXIT.
003600           PERFORM 2400-CHECK-DEAL-ID-DUPLICATE THRU
003700                   2400-CHECK-DEAL-ID-DUPLICATE-EXIT.
003800           MOVE MSG-COUNT TO REJ-VALIDATION-MSG-COUNT.
003900       1000-VALIDATE-DEAL-REQUEST-EXIT.
004000           EXIT.
004100
004200      *----------------------------------------------------------
004300      *  RULES 1 - 5 : REQUIRED-FIELD CHECKS.
004400      *----------------------------------------------------------
004500       1100-CHECK-DEAL-ID-REQUIRED.
004600           IF DEAL-ID OF DEAL-REQUEST = SPACES
004700               MOVE MSG-DEAL-ID-REQUIRED TO CURRENT-MSG
004800               PERFORM 1900-ADD-VALIDATION-MSG THRU
004900                       1900-ADD-VALIDATION-MSG-EXIT.
005000       1100-CHECK-DEAL-ID-REQUIRED-EXIT.
005100           EXIT.
005200
005300       1200-CHECK-FROM-CCY-REQUIRED.
005400           IF FROM-CURRENCY OF DEAL-REQUEST = SPACES
005500               MOVE MSG-FROM-CCY-REQUIRED TO CURRENT-MSG
005600               PERFORM 1900-ADD-VALIDATION-MSG THRU
005700                       1900-ADD-VALIDATION-MSG-EXIT.
005800       1200-CHECK-FROM-CCY-REQUIRED-EXIT.
005900           EXIT.
006000
006100       1300-CHECK-TO-CCY-REQUIRED.
006200           IF TO-CURRENCY OF DEAL-REQUEST = SPACES
006300               MOVE MSG-TO-CCY-REQUIRED TO CURRENT-MSG
006400               PERFORM 1900-ADD-VALIDATION-MSG THRU
006500                       1900-ADD-VALIDATION-MSG-EXIT.
006600       1300-CHECK-TO-CCY-REQUIRED-EXIT.
006700           EXIT.
006800
006900       1400-CHECK-TIMESTAMP-REQUIRED.
007000           IF DEAL-TIMESTAMP OF DEAL-REQUEST = SPACES
007100               MOVE MSG-TIMESTAMP-REQUIRED TO CURRENT-MSG
007200               PERFORM 1900-ADD-VALIDATION-MSG THRU
007300                       1900-ADD-VALIDATION-MSG-EXIT.
007400       1400-CHECK-TIMESTAMP-REQUIRED-EXIT.
007500           EXIT.
007600
007700       1500-CHECK-AMOUNT-REQUIRED.
007800           IF DEAL-AMOUNT-TEXT OF DEAL-REQUEST = SPACES
007900               MOVE MSG-AMOUNT-REQUIRED TO CURRENT-MSG
008000               PERFORM 1900-ADD-VALIDATION-MSG THRU
008100                       1900-ADD-VALIDATION-MSG-EXIT.
008200       1500-CHECK-AMOUNT-REQUIRED-EXIT.
008300           EXIT.
008400
008500      *----------------------------------------------------------
008600      *  RULE 6 : DEAL TIMESTAMP FORMAT, CALENDAR-CHECKED.
008700      *----------------------------------------------------------
008800       1600-CHECK-TIMESTAMP-FORMAT.
008900           IF DEAL-TIMESTAMP OF DEAL-REQUEST = SPACES
009000               GO TO 1600-CHECK-TIMESTAMP-FORMAT-EXIT.
009100           PERFORM 0600-PARSE-DEAL-TIMESTAMP THRU
009200                   0600-PARSE-DEAL-TIMESTAMP-EXIT.
009300           IF NOT TIMESTAMP-IS-VALID
009400               MOVE MSG-TIMESTAMP-FORMAT TO CURRENT-MSG
009500               PERFORM 1900-ADD-VALIDATION-MSG THRU
009600                       1900-ADD-VALIDATION-MSG-EXIT.
009700       1600-CHECK-TIMESTAMP-FORMAT-EXIT.
009800           EXIT.
009900
010000      *----------------------------------------------------------
010100      *  RULE 7 : DEAL AMOUNT MUST SCAN AS A DECIMAL NUMBER.
010200      *----------------------------------------------------------
010300       1700-CHECK-AMOUNT-FORMAT.
010400           IF DEAL-AMOUNT-TEXT OF DEAL-REQUEST = SPACES
010500               GO TO 1700-CHECK-AMOUNT-FORMAT-EXIT.
010600           PERFORM 0700-PARSE-DEAL-AMOUNT THRU
010700                   0700-PARSE-DEAL-AMOUNT-EXIT.
010800           IF NOT AMOUNT-IS-NUMERIC
010900               MOVE MSG-AMOUNT-NOT-NUMERIC TO CURRENT-MSG
011000               PERFORM 1900-ADD-VALIDATION-MSG THRU
011100                       1900-ADD-VALIDATION-MSG-EXIT.
011200       1700-CHECK-AMOUNT-FORMAT-EXIT.
011300           EXIT.
011400
011500      *----------------------------------------------------------
011600      *  RULE 8 : DEAL AMOUNT MUST BE GREATER THAN ZERO.
011700      *----------------------------------------------------------
011800       1800-CHECK-AMOUNT-POSITIVE.
011900           IF NOT AMOUNT-IS-NUMERIC
012000               GO TO 1800-CHECK-AMOUNT-POSITIVE-EXIT.
012100           IF AMT-VALUE-NEGATIVE OR AMT-UNSIGNED-VALUE = ZERO
012200               MOVE MSG-AMOUNT-NOT-POSITIVE TO CURRENT-MSG
012300               PERFORM 1900-ADD-VALIDATION-MSG THRU
012400                       1900-ADD-VALIDATION-MSG-EXIT.
012500       1800-CHECK-AMOUNT-POSITIVE-EXIT.
012600           EXIT.
012700
012800      *----------------------------------------------------------
012900      *  RULE 9 / 10 : CURRENCIES MUST BE VALID ISO 4217 CODES.
013000      *----------------------------------------------------------
013100       2100-CHECK-FROM-CCY-VALID.
013200           MOVE "N" TO W-FROM-CCY-VALID.
013300           IF FROM-CURRENCY OF DEAL-REQUEST = SPACES
013400               GO TO 2100-CHECK-FROM-CCY-VALID-EXIT.
013500           SET CCY-IDX TO 1.
013600           SEARCH ALL CCY-CODE-ENTRY
013700               AT END
013800                   MOVE MSG-FROM-CCY-INVALID TO CURRENT-MSG
013900                   PERFORM 1900-ADD-VALIDATION-MSG THRU
014000                           1900-ADD-VALIDATION-MSG-EXIT
014100               WHEN CCY-CODE-ENTRY(CCY-IDX) =
014200                    FROM-CURRENCY OF DEAL-REQUEST
014300                   MOVE "Y" TO W-FROM-CCY-VALID.
014400       2100-CHECK-FROM-CCY-VALID-EXIT.
014500           EXIT.
014600
014700       2200-CHECK-TO-CCY-VALID.
014800           MOVE "N" TO W-TO-CCY-VALID.
014900           IF TO-CURRENCY OF DEAL-REQUEST = SPACES
015000               GO TO 2200-CHECK-TO-CCY-VALID-EXIT.
015100           SET CCY-IDX TO 1.
015200           SEARCH ALL CCY-CODE-ENTRY
015300               AT END
015400                   MOVE MSG-TO-CCY-INVALID TO CURRENT-MSG
015500                   PERFORM 1900-ADD-VALIDATION-MSG THRU
015600                           1900-ADD-VALIDATION-MSG-EXIT
015700               WHEN CCY-CODE-ENTRY(CCY-IDX) =
015800                    TO-CURRENCY OF DEAL-REQUEST
015900                   MOVE "Y" TO W-TO-CCY-VALID.
016000       2200-CHECK-TO-CCY-VALID-EXIT.
016100           EXIT.
016200
016300      *----------------------------------------------------------
016400      *  RULE 11 : FROM AND TO CURRENCY MUST NOT MATCH.  ONLY
016500      *  RUN WHEN BOTH CURRENCIES ALREADY PASSED RULE 9 AND 10.
016600      *----------------------------------------------------------
016700       2300-CHECK-CCY-DISTINCT.
016800           IF NOT FROM-CCY-IS-VALID OR NOT TO-CCY-IS-VALID
016900               GO TO 2300-CHECK-CCY-DISTINCT-EXIT.
017000           IF FROM-CURRENCY OF DEAL-REQUEST = TO-CURRENCY OF DEAL-REQUEST
017100               MOVE MSG-CCY-NOT-DISTINCT TO CURRENT-MSG
017200               PERFORM 1900-ADD-VALIDATION-MSG THRU
017300                       1900-ADD-VALIDATION-MSG-EXIT.
017400       2300-CHECK-CCY-DISTINCT-EXIT.
017500           EXIT.
017600
017700      *----------------------------------------------------------
017800      *  RULE 12 : DEAL ID MUST NOT ALREADY BE ON FILE, COUNTING
017900      *  DEALS COMMITTED EARLIER IN THIS SAME RUN.
018000      *----------------------------------------------------------
018100       2400-CHECK-DEAL-ID-DUPLICATE.
018200           IF DEAL-ID OF DEAL-REQUEST = SPACES
018300               GO TO 2400-CHECK-DEAL-ID-DUPLICATE-EXIT.
018400           PERFORM 0400-LOOK-FOR-DEAL-RECORD THRU
018500                   0400-LOOK-FOR-DEAL-RECORD-EXIT.
018600           IF DEAL-ID-IS-DUPLICATE
018700               MOVE SPACES TO CURRENT-MSG
018800               STRING DUP-MSG-PREFIX DELIMITED BY SIZE
018900                      DEAL-ID OF DEAL-REQUEST DELIMITED BY SPACE
019000                      DUP-MSG-SUFFIX DELIMITED BY SIZE
019100                      INTO CURRENT-MSG
019200               PERFORM 1900-ADD-VALIDATION-MSG THRU
019300                       1900-ADD-VALIDATION-MSG-EXIT.
019400       2400-CHECK-DEAL-ID-DUPLICATE-EXIT.
019500           EXIT.
019600
019700      *----------------------------------------------------------
019800      *  1900-ADD-VALIDATION-MSG FILES ONE MESSAGE INTO THE
019900      *  REJECTED-DEAL RECORD AND MARKS THE DEAL BAD.  A BLOTTER
020000      *  LINE CAN FAIL AT MOST 5 RULES - THE SIZE OF THE TABLE -
020100      *  SO ANY RULE BEYOND THE FIFTH IS SILENTLY DROPPED.
020200      *----------------------------------------------------------
020300       1900-ADD-VALIDATION-MSG.
020400           MOVE "N" TO W-VALID-DEAL.
020500           IF MSG-COUNT NOT < 5
020600               GO TO 1900-ADD-VALIDATION-MSG-EXIT.
020700           ADD 1 TO MSG-COUNT.
020800           MOVE CURRENT-MSG TO REJ-VALIDATION-MSG(MSG-COUNT).
020900       1900-ADD-VALIDATION-MSG-EXIT.
021000           EXIT.
